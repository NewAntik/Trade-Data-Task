000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF TRADE OPERATIONS SYSTEMS GROUP*00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PRDLKUP                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. A. HANLEY                                          00000700
000800*                                                                 00000800
000900* GIVEN A PRODUCT ID AND THE IN-MEMORY PRODUCT TABLE BUILT BY     00000900
001000* TRENRICH, RETURNS THE PRODUCT NAME OR THE LITERAL               00001000
001100* 'Missing Product Name' WHEN THE ID IS NOT ON THE TABLE.         00001100
001200* CALLED ONCE PER TRADE RECORD FROM TRENRICH PARAGRAPH 230.       00001200
001300***************************************************************** 00001300
001400 IDENTIFICATION DIVISION.                                         00001400
001500 PROGRAM-ID.    PRDLKUP.                                          00001500
001600 AUTHOR.        R. A. HANLEY.                                     00001600
001700 INSTALLATION.  TRADE OPERATIONS SYSTEMS GROUP.                   00001700
001800 DATE-WRITTEN.  06/14/1989.                                       00001800
001900 DATE-COMPILED.                                                   00001900
002000 SECURITY.      NON-CONFIDENTIAL.                                 00002000
002100***************************************************************** 00002100
002200*                      CHANGE LOG                               * 00002200
002300***************************************************************** 00002300
002400* DATE       BY   REQ/TKT     DESCRIPTION                         00002400
002500* ---------- ---- ----------- ------------------------------------00002500
002600* 06/14/1989 RAH  TO-1042     ORIGINAL PROGRAM - SPLIT OUT OF THE 00002600
002700*                             ENRICHMENT MAINLINE AS A CALLED     00002700
002800*                             SUBROUTINE SO THE LOOKUP RULE CAN BE00002800
002900*                             UNIT TESTED ON ITS OWN.             00002900
003000* 03/02/1991 RAH  TO-1177     CHANGED SEARCH FROM LINEAR SCAN TO  00003000
003100*                             THE SEARCH VERB ONCE THE PRODUCT    00003100
003200*                             TABLE PASSED THE 200-ENTRY MARK.    00003200
003300* 09/19/1994 KLM  TO-1310     ADDED A COUNT = 0 GUARD - CALLER HAD00003300
003400*                             AN EMPTY TABLE ON A SHORT TEST RUN  00003400
003500*                             AND SEARCH ABENDED.                 00003500
003600* 11/09/1998 KLM  CR-98-1140  Y2K REVIEW - THIS PROGRAM HOLDS NO  CR981140
003700*                             DATE FIELDS.  NO CHANGE REQUIRED.   00003700
003800* 05/21/2001 PDV  CR-01-0512  RECOMPILED AFTER PRDTAB COPYBOOK    00003800
003900*                             CHANGE.  LOGIC UNCHANGED.           00003900
004000* 02/11/2003 PDV  CR-03-0091  DISPLAY OF LOOKUP MISSES REMOVED -  00004000
004100*                             IT DUPLICATED THE CALLER'S OWN LOG. 00004100
004200* 08/14/2006 DJT  CR-06-0277  SHADOW FIELDS NOW SET ON EVERY CALL,00004200
004300*                             NOT JUST UNDER THE DEBUG TOOL, SO AN00004300
004400*                             ABEND DUMP ALWAYS SHOWS THE LAST ID,00004400
004500*                             TABLE COUNT AND DISPOSITION IN CLEAR00004500
004600*                             TEXT INSTEAD OF RAW HEX.  ALSO ADDED00004600
004700*                             A NAMED CONDITION FOR THE HIT TEST. 00004700
004800***************************************************************** 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER.   IBM-370.                                      00005100
005200 OBJECT-COMPUTER.   IBM-370.                                      00005200
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600***************************************************************** 00005600
005700 DATA DIVISION.                                                   00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900***************************************************************** 00005900
006000*    CALL SEQUENCE NUMBER - A STANDALONE 77-LEVEL COUNTER IN THE  00006000
006100*    OLDER SHOP STYLE, BUMPED ON EVERY CALL AND CARRIED INTO THE  00006100
006200*    SHADOW FIELDS BELOW SO A DUMP CAN SHOW WHICH CALL WAS IN     00006200
006300*    FLIGHT WHEN PRDLKUP ABENDED.                                 00006300
006400 77  WS-TRACE-SEQ               PIC S9(9) COMP VALUE +0.          00006400
006500***************************************************************** 00006500
006600*    THE PRODUCT TABLE AND THE LOOKUP ARGUMENTS ARE ALL PASSED    00006600
006700*    FROM THE CALLER.  THE SHADOW FIELDS BELOW ARE SET ON EVERY   00006700
006800*    CALL SO THAT AN ABEND DUMP TAKEN INSIDE THIS SUBROUTINE      00006800
006900*    SHOWS THE ARGUMENT AND DISPOSITION IN CLEAR TEXT RATHER      00006900
007000*    THAN AS UNFORMATTED HEX.                                     00007000
007100***************************************************************** 00007100
007200 01  WS-LOOKUP-COUNTERS.                                          00007200
007300     05  WS-LOOKUP-CALLS        PIC S9(9)  COMP VALUE +0.         00007300
007400     05  WS-LOOKUP-HITS         PIC S9(9)  COMP VALUE +0.         00007400
007500     05  WS-LOOKUP-MISSES       PIC S9(9)  COMP VALUE +0.         00007500
007600     05  FILLER                 PIC X(04)  VALUE SPACES.          00007600
007700*                                                                 00007700
007800 01  WS-LOOKUP-HIT-SW           PIC X      VALUE 'N'.             00007800
007900     88  LOOKUP-WAS-A-HIT                  VALUE 'Y'.             00007900
008000*                                                                 00008000
008100 01  WS-DEBUG-ID                PIC X(10)  VALUE SPACES.          00008100
008200 01  WS-DEBUG-ID-NUM REDEFINES WS-DEBUG-ID                        00008200
008300                                PIC 9(10).                        00008300
008400*                                                                 00008400
008500 01  WS-DEBUG-COUNT             PIC X(04)  VALUE SPACES.          00008500
008600 01  WS-DEBUG-COUNT-NUM REDEFINES WS-DEBUG-COUNT                  00008600
008700                                PIC S9(7) COMP-3.                 00008700
008800*                                                                 00008800
008900*    WS-DEBUG-FLAG-NUM HOLDS A ONE-DIGIT DISPOSITION CODE -       00008900
009000*    0 = TABLE EMPTY, 1 = HIT, 2 = MISS.                          00009000
009100 01  WS-DEBUG-FLAG              PIC X(02)  VALUE SPACES.          00009100
009200 01  WS-DEBUG-FLAG-NUM REDEFINES WS-DEBUG-FLAG                    00009200
009300                                PIC S9(3) COMP-3.                 00009300
009400***************************************************************** 00009400
009500 LINKAGE SECTION.                                                 00009500
009600***************************************************************** 00009600
009700 COPY PRDTAB REPLACING ==:TAG:== BY ==LK-PRD==.                   00009700
009800*                                                                 00009800
009900 01  LK-LOOKUP-ID               PIC 9(10).                        00009900
010000 01  LK-LOOKUP-NAME             PIC X(50).                        00010000
010100***************************************************************** 00010100
010200 PROCEDURE DIVISION USING LK-PRD-PRODUCT-TABLE                    00010200
010300                          LK-LOOKUP-ID                            00010300
010400                          LK-LOOKUP-NAME.                         00010400
010500***************************************************************** 00010500
010600 000-MAIN.                                                        00010600
010700     ADD +1 TO WS-LOOKUP-CALLS.                                   00010700
010800     ADD +1 TO WS-TRACE-SEQ.                                      00010800
010900     MOVE LK-LOOKUP-ID TO WS-DEBUG-ID-NUM.                        00010900
011000     MOVE LK-PRD-PRODUCT-COUNT TO WS-DEBUG-COUNT-NUM.             00011000
011100     MOVE 0 TO WS-DEBUG-FLAG-NUM.                                 00011100
011200     MOVE 'Missing Product Name' TO LK-LOOKUP-NAME.               00011200
011300     MOVE 'N' TO WS-LOOKUP-HIT-SW.                                00011300
011400     IF LK-PRD-PRODUCT-COUNT > 0                                  00011400
011500         SET LK-PRD-PRODUCT-IDX TO 1                              00011500
011600         SEARCH LK-PRD-PRODUCT-ENTRY                              00011600
011700             AT END                                               00011700
011800                 CONTINUE                                         00011800
011900             WHEN LK-PRD-PRODUCT-ID (LK-PRD-PRODUCT-IDX)          00011900
012000                                     = LK-LOOKUP-ID               00012000
012100                 MOVE LK-PRD-PRODUCT-NAME (LK-PRD-PRODUCT-IDX)    00012100
012200                                         TO LK-LOOKUP-NAME        00012200
012300                 MOVE 'Y' TO WS-LOOKUP-HIT-SW                     00012300
012400         END-SEARCH                                               00012400
012500     END-IF.                                                      00012500
012600     IF LOOKUP-WAS-A-HIT                                          00012600
012700         ADD +1 TO WS-LOOKUP-HITS                                 00012700
012800         MOVE +1 TO WS-DEBUG-FLAG-NUM                             00012800
012900     ELSE                                                         00012900
013000         ADD +1 TO WS-LOOKUP-MISSES                               00013000
013100         MOVE +2 TO WS-DEBUG-FLAG-NUM                             00013100
013200     END-IF.                                                      00013200
013300     GOBACK.                                                      00013300
