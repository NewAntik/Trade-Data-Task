000100***************************************************************** 00000100
000200* PRDTAB.                                                       * 00000200
000300* PRODUCT REFERENCE TABLE LAYOUT.                                *00000300
000400* IN-MEMORY KEYED TABLE OF PRODUCT-ID TO PRODUCT-NAME, BUILT BY  *00000400
000500* THE PRODUCT LOADER PASS (SEE TRENRICH, PARA 100) AND SEARCHED  *00000500
000600* BY THE PRODUCT LOOKUP SUBROUTINE (SEE PRDLKUP) ON EVERY TRADE  *00000600
000700* RECORD.  INCLUDED BY REPLACING ==:TAG:== BY THE CALLING        *00000700
000800* PROGRAM'S OWN PREFIX SO THE SAME LAYOUT SERVES WORKING-STORAGE *00000800
000900* AND LINKAGE.                                                   *00000900
001000***************************************************************** 00001000
001100* 1989-06-14 RAH  ORIGINAL COPYBOOK WRITTEN FOR TRENRICH/PRDLKUP. 00001100
001200* 1994-02-02 RAH  RAISED TABLE SIZE 300 TO 500 ENTRIES - LONDON   00001200
001300*                 BOOK GREW PAST THE OLD LIMIT.  REQ TO-1194.     00001300
001400* 1998-11-09 KLM  YEAR 2000 REVIEW OF THIS COPYBOOK - NO DATE     00001400
001500*                 FIELDS PRESENT, NO CHANGE REQUIRED.  CR-98-1140 CR981140
001600* 2001-05-21 PDV  ADDED :TAG:-PRODUCT-COUNT AS A SEPARATE COUNTER 00001600
001700*                 FIELD FOR THE ABEND DUMP FORMATTER.  CR-01-0512.00001700
001800***************************************************************** 00001800
001900 01  :TAG:-PRODUCT-TABLE.                                         00001900
002000     05  :TAG:-PRODUCT-COUNT        PIC S9(4)  COMP VALUE +0.     00002000
002100     05  :TAG:-PRODUCT-ENTRY OCCURS 1 TO 500 TIMES                00002100
002200             DEPENDING ON :TAG:-PRODUCT-COUNT                     00002200
002300             INDEXED BY :TAG:-PRODUCT-IDX.                        00002300
002400         10  :TAG:-PRODUCT-ID       PIC 9(10).                    00002400
002500         10  :TAG:-PRODUCT-NAME     PIC X(50).                    00002500
002600         10  FILLER                 PIC X(04).                    00002600
