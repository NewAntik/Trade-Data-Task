000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF TRADE OPERATIONS SYSTEMS GROUP*00000200
000300* ALL RIGHTS RESERVED                                            *00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRENRICH                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. A. HANLEY                                          00000700
000800*                                                                 00000800
000900* READS THE PRODUCT REFERENCE FILE INTO AN IN-MEMORY TABLE, THEN  00000900
001000* READS THE DAILY TRADE FILE AND WRITES ONE ENRICHED CSV RECORD   00001000
001100* PER GOOD TRADE TO THE ENRICHED-FILE, SUBSTITUTING THE PRODUCT   00001100
001200* NAME FOR THE NUMERIC PRODUCT ID ON EACH LINE.                   00001200
001300*                                                                 00001300
001400* RUNS AS THE FIRST STEP OF THE NIGHTLY TRADE SETTLEMENT CYCLE.   00001400
001500* THE ENRICHED-FILE IT PRODUCES FEEDS THE SETTLEMENT JOB DIRECTLY 00001500
001600* - DO NOT RERUN THIS STEP WITHOUT RESTORING THE PRIOR OUTPUT.    00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* Product file record layout (comma-delimited, header skipped):   00001900
002000*     0    1    1    2    2    3    3    4    4    5    5    6    00002000
002100* ....5....0....5....0....5....0....5....0....5....0....5....0....00002100
002200*                                                                 00002200
002300* productId,productName                                           00002300
002400*                                                                 00002400
002500* Trade file record layout (comma-delimited, header skipped):     00002500
002600*                                                                 00002600
002700* date,productId,currency,price     date must be YYYYMMDD, a real 00002700
002800*                                    calendar date                00002800
002900*                                                                 00002900
003000***************************************************************** 00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.    TRENRICH.                                         00003200
003300 AUTHOR.        R. A. HANLEY.                                     00003300
003400 INSTALLATION.  TRADE OPERATIONS SYSTEMS GROUP.                   00003400
003500 DATE-WRITTEN.  06/14/1989.                                       00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.      NON-CONFIDENTIAL.                                 00003700
003800***************************************************************** 00003800
003900*                      CHANGE LOG                               * 00003900
004000***************************************************************** 00004000
004100* DATE       BY   REQ/TKT     DESCRIPTION                         00004100
004200* ---------- ---- ----------- ------------------------------------00004200
004300* 06/14/1989 RAH  TO-1042     ORIGINAL PROGRAM.  REPLACES THE     00004300
004400*                             MANUAL PRICE SHEET RECONCILIATION   00004400
004500*                             RUN THAT OPS WAS DOING BY HAND.     00004500
004600* 11/02/1989 RAH  TO-1061     ADDED THE SKIPPED-RECORD COUNTS TO  00004600
004700*                             THE END-OF-JOB DISPLAY - AUDIT ASKED00004700
004800*                             FOR A DAILY RECONCILIATION FIGURE.  00004800
004900* 03/02/1991 RAH  TO-1177     PRODUCT LOOKUP PULLED OUT INTO THE  00004900
005000*                             PRDLKUP SUBROUTINE SO SUPPORT COULD 00005000
005100*                             UNIT TEST THE LOOKUP RULE ALONE.    00005100
005200* 09/19/1994 KLM  TO-1310     CORRECTED THE LEAP YEAR TEST - WE   00005200
005300*                             WERE REJECTING 02/29 IN CENTURY     00005300
005400*                             YEARS LIKE 2000.  SEE PARA 220.     00005400
005500* 11/09/1998 KLM  CR-98-1140  YEAR 2000 REVIEW.  TRADE-DATE IS    CR981140
005600*                             STORED AS A FULL 4-DIGIT YEAR       00005600
005700*                             ALREADY (YYYYMMDD) - NO WINDOWING   00005700
005800*                             NEEDED.  VERIFIED PARA 220 HANDLES  00005800
005900*                             THE YEAR 2000 LEAP CASE CORRECTLY.  00005900
006000* 05/21/2001 PDV  CR-01-0512  RECOMPILED AFTER PRDTAB COPYBOOK    00006000
006100*                             TABLE SIZE CHANGE.  LOGIC UNCHANGED.00006100
006200* 02/11/2003 PDV  CR-03-0091  ENRICHED-FILE HEADER NOW WRITTEN    00006200
006300*                             EVEN WHEN THE TRADE FILE HAS NO     00006300
006400*                             VALID RECORDS - DOWNSTREAM LOAD JOB 00006400
006500*                             WAS ABENDING ON A MISSING HEADER.   00006500
006600* 08/14/2006 DJT  CR-06-0277  RECODED THE EOF AND VALIDITY TESTS  00006600
006700*                             AGAINST NAMED CONDITIONS INSTEAD OF 00006700
006800*                             LITERAL 'Y' COMPARES, AND ADDED A   00006800
006900*                             COMBINED LINE COUNT TO THE TOTALS   00006900
007000*                             DISPLAY - OPS WANTED ONE FIGURE FOR 00007000
007100*                             THE WEEKLY VOLUME REPORT.           00007100
007200***************************************************************** 00007200
007300 ENVIRONMENT DIVISION.                                            00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SOURCE-COMPUTER.   IBM-370.                                      00007500
007600 OBJECT-COMPUTER.   IBM-370.                                      00007600
007700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                            00007700
007800                     CLASS ALL-DIGITS IS '0' THRU '9'             00007800
007900                     UPSI-0 ON  STATUS IS TRACE-SWITCH-ON         00007900
008000                            OFF STATUS IS TRACE-SWITCH-OFF.       00008000
008100 INPUT-OUTPUT SECTION.                                            00008100
008200 FILE-CONTROL.                                                    00008200
008300*                                                                 00008300
008400     SELECT PRODUCT-FILE  ASSIGN TO PRODIN                        00008400
008500            ORGANIZATION  IS LINE SEQUENTIAL                      00008500
008600            FILE STATUS   IS WS-PRODIN-STATUS.                    00008600
008700*                                                                 00008700
008800     SELECT TRADE-FILE    ASSIGN TO TRADEIN                       00008800
008900            ORGANIZATION  IS LINE SEQUENTIAL                      00008900
009000            FILE STATUS   IS WS-TRADEIN-STATUS.                   00009000
009100*                                                                 00009100
009200     SELECT ENRICHED-FILE ASSIGN TO ENRCHOUT                      00009200
009300            ORGANIZATION  IS LINE SEQUENTIAL                      00009300
009400            FILE STATUS   IS WS-ENRCHOUT-STATUS.                  00009400
009500***************************************************************** 00009500
009600 DATA DIVISION.                                                   00009600
009700 FILE SECTION.                                                    00009700
009800*                                                                 00009800
009900 FD  PRODUCT-FILE                                                 00009900
010000     RECORDING MODE IS V.                                         00010000
010100 01  PRODUCT-REC-FD              PIC X(80).                       00010100
010200*                                                                 00010200
010300 FD  TRADE-FILE                                                   00010300
010400     RECORDING MODE IS V.                                         00010400
010500 01  TRADE-REC-FD                PIC X(100).                      00010500
010600*                                                                 00010600
010700 FD  ENRICHED-FILE                                                00010700
010800     RECORDING MODE IS V.                                         00010800
010900 01  ENRICHED-REC-FD             PIC X(120).                      00010900
011000***************************************************************** 00011000
011100 WORKING-STORAGE SECTION.                                         00011100
011200***************************************************************** 00011200
011300*    RUNNING COUNT OF EVERY LINE SEEN ACROSS BOTH INPUT FILES -   00011300
011400*    CARRIED AS A 77-LEVEL THE WAY THE SHOP'S OLDER PROGRAMS      00011400
011500*    CARRY A STANDALONE COUNTER, NOT BURIED IN A GROUP.           00011500
011600 77  WS-TOTAL-RECORDS-SEEN       PIC S9(9) COMP VALUE +0.         00011600
011700*                                                                 00011700
011800 01  SYSTEM-DATE-AND-TIME.                                        00011800
011900     05  CURRENT-DATE.                                            00011900
012000         10  CURRENT-YEAR            PIC 9(2).                    00012000
012100         10  CURRENT-MONTH           PIC 9(2).                    00012100
012200         10  CURRENT-DAY             PIC 9(2).                    00012200
012300     05  CURRENT-TIME.                                            00012300
012400         10  CURRENT-HOUR            PIC 9(2).                    00012400
012500         10  CURRENT-MINUTE          PIC 9(2).                    00012500
012600         10  CURRENT-SECOND          PIC 9(2).                    00012600
012700         10  CURRENT-HNDSEC          PIC 9(2).                    00012700
012800*                                                                 00012800
012900 01  WS-FIELDS.                                                   00012900
013000     05  WS-PRODIN-STATUS        PIC X(2)  VALUE SPACES.          00013000
013100     05  WS-TRADEIN-STATUS       PIC X(2)  VALUE SPACES.          00013100
013200     05  WS-ENRCHOUT-STATUS      PIC X(2)  VALUE SPACES.          00013200
013300     05  WS-PRODIN-EOF           PIC X     VALUE 'N'.             00013300
013400         88  PRODIN-AT-EOF                 VALUE 'Y'.             00013400
013500     05  WS-TRADEIN-EOF          PIC X     VALUE 'N'.             00013500
013600         88  TRADEIN-AT-EOF                VALUE 'Y'.             00013600
013700     05  WS-PROD-HDR-SW          PIC X     VALUE 'Y'.             00013700
013800     05  WS-TRADE-HDR-SW         PIC X     VALUE 'Y'.             00013800
013900     05  WS-PROD-REC-OK-SW       PIC X     VALUE 'N'.             00013900
014000         88  PRODUCT-RECORD-VALID           VALUE 'Y'.            00014000
014100     05  WS-TRADE-REC-OK-SW      PIC X     VALUE 'N'.             00014100
014200         88  TRADE-RECORD-VALID              VALUE 'Y'.           00014200
014300     05  WS-TRADE-DATE-OK-SW     PIC X     VALUE 'N'.             00014300
014400         88  TRADE-DATE-VALID                 VALUE 'Y'.          00014400
014500     05  WS-PROD-FOUND-SW        PIC X     VALUE 'N'.             00014500
014600         88  PRODUCT-ENTRY-FOUND              VALUE 'Y'.          00014600
014700     05  WS-LEAP-SW              PIC X     VALUE 'N'.             00014700
014800         88  YEAR-IS-LEAP                     VALUE 'Y'.          00014800
014900     05  FILLER                  PIC X(08) VALUE SPACES.          00014900
015000*                                                                 00015000
015100 01  WS-COUNTERS.                                                 00015100
015200     05  WS-PRODUCTS-LOADED      PIC S9(9) COMP VALUE +0.         00015200
015300     05  WS-PRODUCTS-SKIPPED     PIC S9(9) COMP VALUE +0.         00015300
015400     05  WS-TRADES-READ          PIC S9(9) COMP VALUE +0.         00015400
015500     05  WS-TRADES-ENRICHED      PIC S9(9) COMP VALUE +0.         00015500
015600     05  WS-TRADES-SKIPPED       PIC S9(9) COMP VALUE +0.         00015600
015700     05  FILLER                  PIC X(04) VALUE SPACES.          00015700
015800***************************************************************** 00015800
015900*    PRODUCT REFERENCE TABLE - BUILT BY 100-LOAD-PRODUCT-TABLE,   00015900
016000*    SEARCHED BY THE PRDLKUP SUBROUTINE CALLED FROM PARA 230.     00016000
016100***************************************************************** 00016100
016200 COPY PRDTAB REPLACING ==:TAG:== BY ==WS-PRD==.                   00016200
016300***************************************************************** 00016300
016400*    PRODUCT FILE PARSE AREA                                      00016400
016500***************************************************************** 00016500
016600 01  WS-PRODUCT-ID-AREA.                                          00016600
016700     05  WS-PROD-ID-TEXT         PIC X(10) VALUE SPACES.          00016700
016800     05  FILLER                  PIC X(02) VALUE SPACES.          00016800
016900 01  WS-PRODUCT-ID-AREA-NUM REDEFINES WS-PRODUCT-ID-AREA.         00016900
017000     05  WS-PROD-ID-NUM          PIC 9(10).                       00017000
017100     05  FILLER                  PIC X(02) VALUE SPACES.          00017100
017200*                                                                 00017200
017300 01  WS-PRODUCT-REST-OF-LINE.                                     00017300
017400     05  WS-PROD-FIELD-COUNT     PIC S9(4) COMP VALUE +0.         00017400
017500     05  WS-PROD-NAME-TEXT       PIC X(50) VALUE SPACES.          00017500
017600     05  WS-PROD-EXTRA-TEXT      PIC X(20) VALUE SPACES.          00017600
017700     05  FILLER                  PIC X(04) VALUE SPACES.          00017700
017800***************************************************************** 00017800
017900*    TRADE FILE PARSE AREA                                        00017900
018000***************************************************************** 00018000
018100 01  WS-TRADE-DATE-AREA.                                          00018100
018200     05  WS-TRADE-DATE-TEXT      PIC X(8)  VALUE SPACES.          00018200
018300     05  FILLER                  PIC X(02) VALUE SPACES.          00018300
018400 01  WS-TRADE-DATE-AREA-PARTS REDEFINES WS-TRADE-DATE-AREA.       00018400
018500     05  WS-TRADE-YYYY           PIC 9(4).                        00018500
018600     05  WS-TRADE-MM             PIC 9(2).                        00018600
018700     05  WS-TRADE-DD             PIC 9(2).                        00018700
018800     05  FILLER                  PIC X(02) VALUE SPACES.          00018800
018900*                                                                 00018900
019000 01  WS-TRADE-PRODID-AREA.                                        00019000
019100     05  WS-TRADE-PRODID-TEXT    PIC X(10) VALUE SPACES.          00019100
019200     05  FILLER                  PIC X(02) VALUE SPACES.          00019200
019300 01  WS-TRADE-PRODID-AREA-NUM REDEFINES WS-TRADE-PRODID-AREA.     00019300
019400     05  WS-TRADE-PRODID-NUM     PIC 9(10).                       00019400
019500     05  FILLER                  PIC X(02) VALUE SPACES.          00019500
019600*                                                                 00019600
019700 01  WS-TRADE-REST-OF-LINE.                                       00019700
019800     05  WS-TRADE-FIELD-COUNT    PIC S9(4) COMP VALUE +0.         00019800
019900     05  WS-TRADE-CURRENCY       PIC X(3)  VALUE SPACES.          00019900
020000     05  WS-TRADE-PRICE-TEXT     PIC X(15) VALUE SPACES.          00020000
020100     05  WS-TRADE-EXTRA-TEXT     PIC X(20) VALUE SPACES.          00020100
020200     05  FILLER                  PIC X(04) VALUE SPACES.          00020200
020300***************************************************************** 00020300
020400*    CALENDAR DATE VALIDATION TABLE - DAYS IN EACH MONTH, LOADED  00020400
020500*    AS A LITERAL TABLE AND RE-VIEWED BY WS-DAYS-TABLE BELOW.     00020500
020600*    LAST SLOT OF THE LOAD LIST IS UNUSED FILLER.                 00020600
020700***************************************************************** 00020700
020800 01  WS-DAYS-TABLE-LOAD.                                          00020800
020900     05  FILLER                  PIC 9(02) VALUE 31.              00020900
021000     05  FILLER                  PIC 9(02) VALUE 28.              00021000
021100     05  FILLER                  PIC 9(02) VALUE 31.              00021100
021200     05  FILLER                  PIC 9(02) VALUE 30.              00021200
021300     05  FILLER                  PIC 9(02) VALUE 31.              00021300
021400     05  FILLER                  PIC 9(02) VALUE 30.              00021400
021500     05  FILLER                  PIC 9(02) VALUE 31.              00021500
021600     05  FILLER                  PIC 9(02) VALUE 31.              00021600
021700     05  FILLER                  PIC 9(02) VALUE 30.              00021700
021800     05  FILLER                  PIC 9(02) VALUE 31.              00021800
021900     05  FILLER                  PIC 9(02) VALUE 30.              00021900
022000     05  FILLER                  PIC 9(02) VALUE 31.              00022000
022100     05  FILLER                  PIC 9(02) VALUE 00.              00022100
022200 01  WS-DAYS-TABLE REDEFINES WS-DAYS-TABLE-LOAD.                  00022200
022300     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.       00022300
022400     05  FILLER                  PIC 9(02).                       00022400
022500*                                                                 00022500
022600 01  WS-DATE-CHECK-FIELDS.                                        00022600
022700     05  WS-MAX-DAY              PIC 9(2)  COMP VALUE 0.          00022700
022800     05  WS-Q-DUMMY              PIC 9(4)  COMP VALUE 0.          00022800
022900     05  WS-REM-4                PIC 9(1)  COMP VALUE 0.          00022900
023000     05  WS-REM-100              PIC 9(2)  COMP VALUE 0.          00023000
023100     05  WS-REM-400              PIC 9(3)  COMP VALUE 0.          00023100
023200     05  FILLER                  PIC X(04) VALUE SPACES.          00023200
023300***************************************************************** 00023300
023400*    OUTPUT LINE BUILD AREA AND CONSTANTS                         00023400
023500***************************************************************** 00023500
023600 01  WS-OUTPUT-LINE.                                              00023600
023700     05  WS-ENR-DATE             PIC X(8).                        00023700
023800     05  WS-ENR-COMMA1           PIC X     VALUE ','.             00023800
023900     05  WS-ENR-PRODNAME         PIC X(50).                       00023900
024000     05  WS-ENR-COMMA2           PIC X     VALUE ','.             00024000
024100     05  WS-ENR-CURRENCY         PIC X(3).                        00024100
024200     05  WS-ENR-COMMA3           PIC X     VALUE ','.             00024200
024300     05  WS-ENR-PRICE            PIC X(15).                       00024300
024400     05  FILLER                  PIC X(02) VALUE SPACES.          00024400
024500*                                                                 00024500
024600 01  WS-HEADER-LINE   PIC X(32)                                   00024600
024700          VALUE 'date,productName,currency,price'.                00024700
024800***************************************************************** 00024800
024900 PROCEDURE DIVISION.                                              00024900
025000***************************************************************** 00025000
025100 000-MAIN.                                                        00025100
025200     ACCEPT CURRENT-DATE FROM DATE.                               00025200
025300     ACCEPT CURRENT-TIME FROM TIME.                               00025300
025400     DISPLAY 'TRENRICH STARTED DATE = ' CURRENT-MONTH '/'         00025400
025500            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00025500
025600     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00025600
025700            CURRENT-MINUTE ':' CURRENT-SECOND .                   00025700
025800     IF TRACE-SWITCH-ON                                           00025800
025900         DISPLAY 'TRENRICH RUNNING WITH UPSI-0 TRACE SWITCH ON'   00025900
026000     END-IF.                                                      00026000
026100*                                                                 00026100
026200     PERFORM 700-OPEN-FILES .                                     00026200
026300     PERFORM 730-WRITE-ENRICHED-HEADER .                          00026300
026400*                                                                 00026400
026500     PERFORM 100-LOAD-PRODUCT-TABLE                               00026500
026600             UNTIL PRODIN-AT-EOF .                                00026600
026700*                                                                 00026700
026800     PERFORM 200-PROCESS-TRADES                                   00026800
026900             UNTIL TRADEIN-AT-EOF .                               00026900
027000*                                                                 00027000
027100     PERFORM 850-DISPLAY-JOB-TOTALS .                             00027100
027200     PERFORM 790-CLOSE-FILES .                                    00027200
027300*                                                                 00027300
027400     GOBACK .                                                     00027400
027500*                                                                 00027500
027600 100-LOAD-PRODUCT-TABLE.                                          00027600
027700     PERFORM 710-READ-PRODUCT-FILE .                              00027700
027800     IF NOT PRODIN-AT-EOF                                         00027800
027900         ADD +1 TO WS-TOTAL-RECORDS-SEEN                          00027900
028000         IF WS-PROD-HDR-SW = 'Y'                                  00028000
028100             MOVE 'N' TO WS-PROD-HDR-SW                           00028100
028200         ELSE                                                     00028200
028300             PERFORM 110-VALIDATE-PRODUCT-REC                     00028300
028400             IF PRODUCT-RECORD-VALID                              00028400
028500                 PERFORM 120-STORE-PRODUCT-ENTRY                  00028500
028600             ELSE                                                 00028600
028700                 ADD +1 TO WS-PRODUCTS-SKIPPED                    00028700
028800                 DISPLAY 'Skipping invalid product record'        00028800
028900             END-IF                                               00028900
029000         END-IF                                                   00029000
029100     END-IF .                                                     00029100
029200*                                                                 00029200
029300 110-VALIDATE-PRODUCT-REC.                                        00029300
029400     MOVE 'N'    TO WS-PROD-REC-OK-SW.                            00029400
029500     MOVE SPACES TO WS-PROD-ID-TEXT                               00029500
029600                    WS-PROD-NAME-TEXT                             00029600
029700                    WS-PROD-EXTRA-TEXT.                           00029700
029800     MOVE 0      TO WS-PROD-FIELD-COUNT.                          00029800
029900     UNSTRING PRODUCT-REC-FD DELIMITED BY ','                     00029900
030000         INTO WS-PROD-ID-TEXT,                                    00030000
030100              WS-PROD-NAME-TEXT,                                  00030100
030200              WS-PROD-EXTRA-TEXT                                  00030200
030300         TALLYING IN WS-PROD-FIELD-COUNT .                        00030300
030400     IF WS-PROD-FIELD-COUNT = 2                                   00030400
030500         MOVE 'Y' TO WS-PROD-REC-OK-SW                            00030500
030600     END-IF .                                                     00030600
030700*                                                                 00030700
030800 120-STORE-PRODUCT-ENTRY.                                         00030800
030900     MOVE 'N' TO WS-PROD-FOUND-SW.                                00030900
031000     IF WS-PRD-PRODUCT-COUNT > 0                                  00031000
031100         SET WS-PRD-PRODUCT-IDX TO 1                              00031100
031200         PERFORM 125-SCAN-ONE-PRODUCT-ENTRY                       00031200
031300             UNTIL WS-PRD-PRODUCT-IDX > WS-PRD-PRODUCT-COUNT      00031300
031400                OR PRODUCT-ENTRY-FOUND                            00031400
031500     END-IF.                                                      00031500
031600     IF PRODUCT-ENTRY-FOUND                                       00031600
031700         MOVE WS-PROD-NAME-TEXT                                   00031700
031800                 TO WS-PRD-PRODUCT-NAME (WS-PRD-PRODUCT-IDX)      00031800
031900     ELSE                                                         00031900
032000         ADD +1 TO WS-PRD-PRODUCT-COUNT                           00032000
032100         MOVE WS-PROD-ID-NUM                                      00032100
032200                 TO WS-PRD-PRODUCT-ID (WS-PRD-PRODUCT-COUNT)      00032200
032300         MOVE WS-PROD-NAME-TEXT                                   00032300
032400                 TO WS-PRD-PRODUCT-NAME (WS-PRD-PRODUCT-COUNT)    00032400
032500     END-IF.                                                      00032500
032600     ADD +1 TO WS-PRODUCTS-LOADED .                               00032600
032700*                                                                 00032700
032800 125-SCAN-ONE-PRODUCT-ENTRY.                                      00032800
032900     IF WS-PRD-PRODUCT-ID (WS-PRD-PRODUCT-IDX) = WS-PROD-ID-NUM   00032900
033000         MOVE 'Y' TO WS-PROD-FOUND-SW                             00033000
033100     ELSE                                                         00033100
033200         SET WS-PRD-PRODUCT-IDX UP BY 1                           00033200
033300     END-IF .                                                     00033300
033400*                                                                 00033400
033500 200-PROCESS-TRADES.                                              00033500
033600     PERFORM 715-READ-TRADE-FILE .                                00033600
033700     IF NOT TRADEIN-AT-EOF                                        00033700
033800         ADD +1 TO WS-TOTAL-RECORDS-SEEN                          00033800
033900         IF WS-TRADE-HDR-SW = 'Y'                                 00033900
034000             MOVE 'N' TO WS-TRADE-HDR-SW                          00034000
034100         ELSE                                                     00034100
034200             ADD +1 TO WS-TRADES-READ                             00034200
034300             PERFORM 210-VALIDATE-TRADE-REC                       00034300
034400             IF TRADE-RECORD-VALID                                00034400
034500                 PERFORM 230-LOOKUP-AND-WRITE-TRADE               00034500
034600                 ADD +1 TO WS-TRADES-ENRICHED                     00034600
034700             ELSE                                                 00034700
034800                 ADD +1 TO WS-TRADES-SKIPPED                      00034800
034900                 DISPLAY 'Skipping invalid trade record'          00034900
035000             END-IF                                               00035000
035100         END-IF                                                   00035100
035200     END-IF .                                                     00035200
035300*                                                                 00035300
035400 210-VALIDATE-TRADE-REC.                                          00035400
035500     MOVE 'N'    TO WS-TRADE-REC-OK-SW.                           00035500
035600     MOVE SPACES TO WS-TRADE-DATE-TEXT                            00035600
035700                    WS-TRADE-PRODID-TEXT                          00035700
035800                    WS-TRADE-CURRENCY                             00035800
035900                    WS-TRADE-PRICE-TEXT                           00035900
036000                    WS-TRADE-EXTRA-TEXT.                          00036000
036100     MOVE 0      TO WS-TRADE-FIELD-COUNT.                         00036100
036200     UNSTRING TRADE-REC-FD DELIMITED BY ','                       00036200
036300         INTO WS-TRADE-DATE-TEXT,                                 00036300
036400              WS-TRADE-PRODID-TEXT,                               00036400
036500              WS-TRADE-CURRENCY,                                  00036500
036600              WS-TRADE-PRICE-TEXT,                                00036600
036700              WS-TRADE-EXTRA-TEXT                                 00036700
036800         TALLYING IN WS-TRADE-FIELD-COUNT .                       00036800
036900     IF WS-TRADE-FIELD-COUNT = 4                                  00036900
037000         PERFORM 215-VALIDATE-TRADE-DATE                          00037000
037100         IF TRADE-DATE-VALID                                      00037100
037200             MOVE 'Y' TO WS-TRADE-REC-OK-SW                       00037200
037300         END-IF                                                   00037300
037400     END-IF .                                                     00037400
037500*                                                                 00037500
037600 215-VALIDATE-TRADE-DATE.                                         00037600
037700     MOVE 'N' TO WS-TRADE-DATE-OK-SW.                             00037700
037800     IF WS-TRADE-DATE-TEXT IS ALL-DIGITS                          00037800
037900         IF WS-TRADE-MM >= 1 AND WS-TRADE-MM <= 12                00037900
038000             PERFORM 220-DETERMINE-LEAP-YEAR                      00038000
038100             MOVE WS-DAYS-IN-MONTH (WS-TRADE-MM) TO WS-MAX-DAY    00038100
038200             IF WS-TRADE-MM = 2 AND YEAR-IS-LEAP                  00038200
038300                 MOVE 29 TO WS-MAX-DAY                            00038300
038400             END-IF                                               00038400
038500             IF WS-TRADE-DD >= 1 AND WS-TRADE-DD <= WS-MAX-DAY    00038500
038600                 MOVE 'Y' TO WS-TRADE-DATE-OK-SW                  00038600
038700             END-IF                                               00038700
038800         END-IF                                                   00038800
038900     END-IF .                                                     00038900
039000*                                                                 00039000
039100 220-DETERMINE-LEAP-YEAR.                                         00039100
039200     MOVE 'N' TO WS-LEAP-SW.                                      00039200
039300     DIVIDE WS-TRADE-YYYY BY 4 GIVING WS-Q-DUMMY                  00039300
039400            REMAINDER WS-REM-4.                                   00039400
039500     IF WS-REM-4 = 0                                              00039500
039600         DIVIDE WS-TRADE-YYYY BY 100 GIVING WS-Q-DUMMY            00039600
039700                REMAINDER WS-REM-100                              00039700
039800         IF WS-REM-100 = 0                                        00039800
039900             DIVIDE WS-TRADE-YYYY BY 400 GIVING WS-Q-DUMMY        00039900
040000                    REMAINDER WS-REM-400                          00040000
040100             IF WS-REM-400 = 0                                    00040100
040200                 MOVE 'Y' TO WS-LEAP-SW                           00040200
040300             END-IF                                               00040300
040400         ELSE                                                     00040400
040500             MOVE 'Y' TO WS-LEAP-SW                               00040500
040600         END-IF                                                   00040600
040700     END-IF .                                                     00040700
040800*                                                                 00040800
040900 230-LOOKUP-AND-WRITE-TRADE.                                      00040900
041000     CALL 'PRDLKUP' USING WS-PRD-PRODUCT-TABLE                    00041000
041100                           WS-TRADE-PRODID-NUM                    00041100
041200                           WS-ENR-PRODNAME.                       00041200
041300     MOVE WS-TRADE-DATE-TEXT    TO WS-ENR-DATE.                   00041300
041400     MOVE WS-TRADE-CURRENCY    TO WS-ENR-CURRENCY.                00041400
041500     MOVE WS-TRADE-PRICE-TEXT  TO WS-ENR-PRICE.                   00041500
041600     PERFORM 740-WRITE-ENRICHED-RECORD .                          00041600
041700*                                                                 00041700
041800 700-OPEN-FILES.                                                  00041800
041900     OPEN INPUT  PRODUCT-FILE                                     00041900
042000                 TRADE-FILE                                       00042000
042100          OUTPUT ENRICHED-FILE .                                  00042100
042200     IF WS-PRODIN-STATUS NOT = '00'                               00042200
042300       DISPLAY 'ERROR OPENING PRODUCT INPUT FILE. RC:'            00042300
042400               WS-PRODIN-STATUS                                   00042400
042500       DISPLAY 'Terminating Program due to File Error'            00042500
042600       MOVE 16 TO RETURN-CODE                                     00042600
042700       MOVE 'Y' TO WS-PRODIN-EOF  WS-TRADEIN-EOF                  00042700
042800     END-IF .                                                     00042800
042900     IF WS-TRADEIN-STATUS NOT = '00'                              00042900
043000       DISPLAY 'ERROR OPENING TRADE INPUT FILE. RC:'              00043000
043100               WS-TRADEIN-STATUS                                  00043100
043200       DISPLAY 'Terminating Program due to File Error'            00043200
043300       MOVE 16 TO RETURN-CODE                                     00043300
043400       MOVE 'Y' TO WS-PRODIN-EOF  WS-TRADEIN-EOF                  00043400
043500     END-IF .                                                     00043500
043600     IF WS-ENRCHOUT-STATUS NOT = '00'                             00043600
043700       DISPLAY 'ERROR OPENING ENRICHED OUTPUT FILE. RC:'          00043700
043800               WS-ENRCHOUT-STATUS                                 00043800
043900       DISPLAY 'Terminating Program due to File Error'            00043900
044000       MOVE 16 TO RETURN-CODE                                     00044000
044100       MOVE 'Y' TO WS-PRODIN-EOF  WS-TRADEIN-EOF                  00044100
044200     END-IF .                                                     00044200
044300*                                                                 00044300
044400 710-READ-PRODUCT-FILE.                                           00044400
044500     READ PRODUCT-FILE                                            00044500
044600         AT END MOVE 'Y' TO WS-PRODIN-EOF .                       00044600
044700     EVALUATE WS-PRODIN-STATUS                                    00044700
044800        WHEN '00'                                                 00044800
044900             CONTINUE                                             00044900
045000        WHEN '10'                                                 00045000
045100             MOVE 'Y' TO WS-PRODIN-EOF                            00045100
045200        WHEN OTHER                                                00045200
045300             DISPLAY 'Error on product file read.  Code:'         00045300
045400                     WS-PRODIN-STATUS                             00045400
045500             MOVE 'Y' TO WS-PRODIN-EOF                            00045500
045600     END-EVALUATE .                                               00045600
045700*                                                                 00045700
045800 715-READ-TRADE-FILE.                                             00045800
045900     READ TRADE-FILE                                              00045900
046000         AT END MOVE 'Y' TO WS-TRADEIN-EOF .                      00046000
046100     EVALUATE WS-TRADEIN-STATUS                                   00046100
046200        WHEN '00'                                                 00046200
046300             CONTINUE                                             00046300
046400        WHEN '10'                                                 00046400
046500             MOVE 'Y' TO WS-TRADEIN-EOF                           00046500
046600        WHEN OTHER                                                00046600
046700             DISPLAY 'Error on trade file read.  Code:'           00046700
046800                     WS-TRADEIN-STATUS                            00046800
046900             MOVE 'Y' TO WS-TRADEIN-EOF                           00046900
047000     END-EVALUATE .                                               00047000
047100*                                                                 00047100
047200 730-WRITE-ENRICHED-HEADER.                                       00047200
047300     WRITE ENRICHED-REC-FD FROM WS-HEADER-LINE.                   00047300
047400     IF WS-ENRCHOUT-STATUS NOT = '00'                             00047400
047500         DISPLAY 'ERROR WRITING ENRICHED HEADER. RC:'             00047500
047600                 WS-ENRCHOUT-STATUS                               00047600
047700     END-IF .                                                     00047700
047800*                                                                 00047800
047900 740-WRITE-ENRICHED-RECORD.                                       00047900
048000     WRITE ENRICHED-REC-FD FROM WS-OUTPUT-LINE.                   00048000
048100     IF WS-ENRCHOUT-STATUS NOT = '00'                             00048100
048200         DISPLAY 'ERROR WRITING ENRICHED RECORD. RC:'             00048200
048300                 WS-ENRCHOUT-STATUS                               00048300
048400     END-IF .                                                     00048400
048500*                                                                 00048500
048600 790-CLOSE-FILES.                                                 00048600
048700     CLOSE PRODUCT-FILE .                                         00048700
048800     CLOSE TRADE-FILE .                                           00048800
048900     CLOSE ENRICHED-FILE .                                        00048900
049000*                                                                 00049000
049100 850-DISPLAY-JOB-TOTALS.                                          00049100
049200     DISPLAY 'TRENRICH JOB TOTALS'.                               00049200
049300     DISPLAY '  LINES READ (BOTH FILES) : ' WS-TOTAL-RECORDS-SEEN.00049300
049400     DISPLAY '  PRODUCTS LOADED  : ' WS-PRODUCTS-LOADED.          00049400
049500     DISPLAY '  PRODUCTS SKIPPED : ' WS-PRODUCTS-SKIPPED.         00049500
049600     DISPLAY '  TRADES READ      : ' WS-TRADES-READ.              00049600
049700     DISPLAY '  TRADES ENRICHED  : ' WS-TRADES-ENRICHED.          00049700
049800     DISPLAY '  TRADES SKIPPED   : ' WS-TRADES-SKIPPED.           00049800
